000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     QBOS02.
000130 AUTHOR.         R. DELACRUZ.
000140 INSTALLATION.   MERIDIAN SECURITIES SVCS - DATA OPS.
000150 DATE-WRITTEN.   MARCH 1987.
000160 DATE-COMPILED.
000170 SECURITY.       NONE.
000180*
000190*****************************************************************
000200*                                                               *
000210* MODULE NAME = QBOS02                                         *
000220*                                                               *
000230* DESCRIPTIVE NAME = Order Book Services - Timestamp Normalize *
000240*                     (strips the ISO-8601 'T' and 'Z' literals)*
000250*                                                               *
000260*-----------------------------------------------------------------
000270*                                                                *
000280* FUNCTION =                                                     *
000290*      Called once for every START-TIME, END-TIME, and request  *
000300*      point-in-time value read by QBOS01.  Converts the tape's  *
000310*      yyyy-MM-dd'T'HH:mm:ss.SSS'Z' text into the working form   *
000320*      yyyy-MM-dd HH:mm:ss.SSS so the three timestamps can be     *
000330*      compared as plain alphanumeric values further downstream.  *
000340*      No timezone conversion is performed - the 'Z' is assumed    *
000350*      to already mean UTC and is simply dropped.                  *
000360*                                                                    *
000370*  ENTRY POINT = QBOS02                                             *
000380*                                                                    *
000390*  LINKAGE :                                                        *
000400*       PARAMETER 1 - QB-IN-TIMESTAMP  (passed, not changed)        *
000410*       PARAMETER 2 - QB-OUT-TIMESTAMP (passed, set on return)      *
000420*                                                                     *
000430*---------------------------------------------------------------------
000440*                                                                     *
000450* CHANGE ACTIVITY :                                                  *
000460*      $SEG(QBOS02),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                *
000470*                                                                      *
000480*   DATE    INIT  CR-NO   REMARKS                                      *
000490*   870304  RDC   CR-0042 : INITIAL VERSION - T/Z STRIP SUBROUTINE     *
000500*   930719  LP    CR-0713 : ADDED WS-CALL-COUNT FOR RUN-END TRACE      *
000510*   990108  JO    CR-1198 : Y2K - CONFIRMED 4-DIGIT YEAR PASSES THRU   *
000520*                           UNCHANGED, NO CENTURY WINDOW LOGIC NEEDED  *
000530*   030815  JO    CR-1561 : WS-CALL-COUNT PULLED OUT TO A 77-LEVEL     *
000540*                           ITEM - IT IS A STANDALONE TRACE COUNTER,   *
000550*                           NOT PART OF ANY RECORD, SO IT NO LONGER    *
000560*                           BELONGS INSIDE THE WS-FIELDS GROUP         *
000570*                                                                        *
000580**************************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     CLASS QB-NUMERIC-CLASS IS '0' THRU '9'
000630     UPSI-0 ON  STATUS IS QB-TRACE-SW-ON
000640            OFF STATUS IS QB-TRACE-SW-OFF.
000650*
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680*
000690 01  WS-FIELDS.
000700     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
000710     05  FILLER                     PIC X(04)  VALUE SPACES.
000720*
000730*    Standalone run-end trace counter - not part of any record, so it
000740*    is carried at the 77 level rather than folded into WS-FIELDS.
000750 77  WS-CALL-COUNT                  PIC S9(7)  COMP-3 VALUE +0.
000760 77  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
000770                                    PIC X(04).
000780*
000790*    Working copy of the raw timestamp, broken out for a sanity
000800*    check on the date portion before the strip is trusted.
000810 01  WS-TS-CHECK.
000820     05  WS-TS-CHECK-TEXT           PIC X(24)  VALUE SPACES.
000830     05  WS-TS-CHECK-R REDEFINES WS-TS-CHECK-TEXT.
000840         10  WS-TS-YR               PIC 9(04).
000850         10  WS-TS-SEP1              PIC X(01).
000860         10  WS-TS-MO               PIC 9(02).
000870         10  WS-TS-SEP2              PIC X(01).
000880         10  WS-TS-DA               PIC 9(02).
000890         10  FILLER                 PIC X(14).
000900*
000910*    Working copy of the normalized output, broken out the same
000920*    way, so the output redefine carries the matching view.
000930 01  WS-OUT-CHECK.
000940     05  WS-OUT-CHECK-TEXT          PIC X(23)  VALUE SPACES.
000950     05  WS-OUT-CHECK-R REDEFINES WS-OUT-CHECK-TEXT.
000960         10  WS-OUT-YR              PIC 9(04).
000970         10  WS-OUT-SEP1             PIC X(01).
000980         10  WS-OUT-MO              PIC 9(02).
000990         10  WS-OUT-SEP2             PIC X(01).
001000         10  WS-OUT-DA              PIC 9(02).
001010         10  FILLER                 PIC X(13).
001020*
001030*****************************************************************
001040 LINKAGE SECTION.
001050*
001060 01  QB-IN-TIMESTAMP                PIC X(24).
001070 01  QB-OUT-TIMESTAMP               PIC X(23).
001080*
001090*****************************************************************
001100 PROCEDURE DIVISION USING QB-IN-TIMESTAMP, QB-OUT-TIMESTAMP.
001110*
001120 000-MAIN.
001130     MOVE 'QBOS02 STARTED' TO WS-PROGRAM-STATUS.
001140     ADD +1 TO WS-CALL-COUNT.
001150     MOVE QB-IN-TIMESTAMP  TO WS-TS-CHECK-TEXT.
001160     IF WS-TS-YR IS NUMERIC AND WS-TS-MO IS NUMERIC
001170                            AND WS-TS-DA IS NUMERIC
001180         PERFORM 100-STRIP-T-AND-Z
001190     ELSE
001200         MOVE 'INVALID TIMESTAMP - DATE PORTION NOT NUMERIC'
001210                             TO WS-PROGRAM-STATUS
001220         MOVE SPACES         TO QB-OUT-TIMESTAMP.
001230     MOVE 'QBOS02 ENDED'    TO WS-PROGRAM-STATUS.
001240     GOBACK.
001250*
001260 100-STRIP-T-AND-Z.
001270*    Calendar value is unchanged - only the literal T and Z
001280*    separators are dropped, and T becomes a single blank.
001290     MOVE QB-IN-TIMESTAMP(1:10)  TO WS-OUT-CHECK-TEXT(1:10).
001300     MOVE SPACE                 TO WS-OUT-CHECK-TEXT(11:1).
001310     MOVE QB-IN-TIMESTAMP(12:12) TO WS-OUT-CHECK-TEXT(12:12).
001320     MOVE WS-OUT-CHECK-TEXT     TO QB-OUT-TIMESTAMP.
001330*
001340*  END OF PROGRAM QBOS02
