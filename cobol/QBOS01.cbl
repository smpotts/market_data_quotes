000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     QBOS01.
000130 AUTHOR.         R. DELACRUZ.
000140 INSTALLATION.   MERIDIAN SECURITIES SVCS - DATA OPS.
000150 DATE-WRITTEN.   MARCH 1987.
000160 DATE-COMPILED.
000170 SECURITY.       NONE.
000180*
000190*****************************************************************
000200*                                                               *
000210* MODULE NAME = QBOS01                                         *
000220*                                                               *
000230* DESCRIPTIVE NAME = Order Book Services - Point-In-Time NBBO  *
000240*                     Snapshot Report (main driver)             *
000250*                                                               *
000260*-----------------------------------------------------------------
000270*                                                                *
000280* FUNCTION =                                                     *
000290*      Reads one control card naming a symbol, a point-in-time   *
000300*      timestamp and a result limit; loads the day's quote tape  *
000310*      (QUOTES-FILE) into memory; selects the quotes for that     *
000320*      symbol that were live at that instant; ranks them into a   *
000330*      National Best Bid list (highest bid first) and a National  *
000340*      Best Offer list (lowest ask first); keeps the top N of      *
000350*      each; and prints a 3-line point-in-time NBBO snapshot to    *
000360*      REPORT-FILE.  Run once per control card - this is a point    *
000370*      query, not a sequential pass over every symbol on the tape.  *
000380*                                                                    *
000390*      THIS PROGRAM IS A TEACHING AID.  INTENDED USES ARE:          *
000400*         - MARKET DATA OPS BATCH WORKSHOP: NBBO SNAPSHOT JOB        *
000410*                                                                     *
000420*  CONTROL CARD (QBCTLIN) :                                          *
000430*       COLS 1-8    SYMBOL                                           *
000440*       COLS 9-32   POINT-IN-TIME TIMESTAMP (RAW ISO-8601)            *
000450*       COLS 33-34  RESULT LIMIT (01-99)                              *
000460*                                                                       *
000470*---------------------------------------------------------------------
000480*                                                                       *
000490* CHANGE ACTIVITY :                                                    *
000500*      $SEG(QBOS01),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                  *
000510*                                                                        *
000520*   DATE    INIT  CR-NO   REMARKS                                        *
000530*   870304  RDC   CR-0042 : INITIAL VERSION - NBBO SNAPSHOT DRIVER       *
000540*   881130  RDC   CR-0129 : RAISED FULL-TABLE SIZE 500 TO 2000 ENTRIES   *
000550*                           (SEE QBOS0T)                               *
000560*   930719  LP    CR-0713 : SIPFEED / SIPFEED-SEQ NOW CARRIED THROUGH    *
000570*                           FROM TAPE - NOT USED IN SELECTION, KEPT FOR  *
000580*                           DOWNSTREAM RECONCILIATION ONLY              *
000590*   990108  JO    CR-1198 : Y2K - CONTROL CARD TIMESTAMP NOW 4-DIGIT     *
000600*                           YEAR THROUGHOUT, NO CENTURY WINDOW NEEDED    *
000610*   030815  JO    CR-1560 : RESULT LIMIT NOW BOUND-CHECKED AGAINST THE   *
000620*                           LIVE-QUOTE COUNT BEFORE THE RANK CALL - A    *
000630*                           REQUESTED LIMIT LARGER THAN THE LIVE COUNT   *
000640*                           USED TO LEAVE GARBAGE ROWS IN THE REPORT     *
000650*   030815  JO    CR-1561 : QB-RETURN-CODE NOW SET AND MOVED TO THE     *
000660*                           SYSTEM RETURN-CODE BEFORE GOBACK - WAS       *
000670*                           DECLARED BUT NEVER WIRED UP; CALLING STEP    *
000680*                           COULD NOT TELL AN EMPTY BOOK FROM A GOOD RUN *
000690*                                                                        *
000700*************************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS QB-NUMERIC-CLASS IS '0' THRU '9'
000760     UPSI-0 ON  STATUS IS QB-TRACE-SW-ON
000770            OFF STATUS IS QB-TRACE-SW-OFF.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*
000810     SELECT CONTROL-FILE  ASSIGN TO QBCTLIN
000820         ACCESS IS SEQUENTIAL
000830         FILE STATUS  IS  WS-CTLFILE-STATUS.
000840*
000850     SELECT QUOTES-FILE   ASSIGN TO QUOTEIN
000860         ACCESS IS SEQUENTIAL
000870         FILE STATUS  IS  WS-QUOTEFILE-STATUS.
000880*
000890     SELECT REPORT-FILE   ASSIGN TO QBRPTOUT
000900         FILE STATUS  IS  WS-REPORT-STATUS.
000910*
000920*****************************************************************
000930 DATA DIVISION.
000940 FILE SECTION.
000950*
000960 FD  CONTROL-FILE
000970     LABEL RECORDS ARE STANDARD
000980     BLOCK CONTAINS 0
000990     RECORDING MODE IS F.
001000 01  CONTROL-RECORD.
001010     05  CTL-SYMBOL                 PIC X(08).
001020     05  CTL-TIMESTAMP              PIC X(24).
001030     05  CTL-RESULT-LIMIT           PIC 9(02).
001040     05  FILLER                     PIC X(46).
001050*
001060 FD  QUOTES-FILE
001070     LABEL RECORDS ARE STANDARD
001080     BLOCK CONTAINS 0
001090     RECORDING MODE IS F.
001100 01  QUOTE-FILE-RECORD              PIC X(160).
001110*
001120 FD  REPORT-FILE
001130     LABEL RECORDS ARE STANDARD
001140     BLOCK CONTAINS 0
001150     RECORDING MODE IS F.
001160 01  REPORT-RECORD                  PIC X(200).
001170*
001180*****************************************************************
001190 WORKING-STORAGE SECTION.
001200*
001210 01  WS-FIELDS.
001220     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
001230     05  WS-CTLFILE-STATUS          PIC X(02)  VALUE SPACES.
001240     05  WS-QUOTEFILE-STATUS        PIC X(02)  VALUE SPACES.
001250     05  WS-REPORT-STATUS           PIC X(02)  VALUE SPACES.
001260     05  WS-QUOTE-FILE-EOF          PIC X(01)  VALUE 'N'.
001270     05  FILLER                     PIC X(04)  VALUE SPACES.
001280*
001290*    Control-card work area - raw card image plus a redefined
001300*    numeric-edited view used only to echo the limit in traces.
001310 01  WS-CTL-CHECK.
001320     05  WS-CTL-CHECK-TEXT          PIC X(34)  VALUE SPACES.
001330     05  WS-CTL-CHECK-R REDEFINES WS-CTL-CHECK-TEXT.
001340         10  WS-CTL-CHECK-SYMBOL    PIC X(08).
001350         10  WS-CTL-CHECK-TS        PIC X(24).
001360         10  WS-CTL-CHECK-LIMIT     PIC X(02).
001370*
001380*    Holds the current record's bid/ask price text (with the
001390*    decimal point still in it) until 715/716 split it apart.
001400 01  WS-PRICE-FIELDS.
001410     05  WS-BID-PRICE-TEXT          PIC X(11)  VALUE SPACES.
001420     05  WS-ASK-PRICE-TEXT          PIC X(11)  VALUE SPACES.
001430     05  WS-PRICE-WHOLE             PIC 9(06)  COMP-3.
001440     05  WS-PRICE-FRAC              PIC 9(04)  COMP-3.
001450     05  FILLER                     PIC X(04)  VALUE SPACES.
001460*
001470*    Report-line build work - subscripts, STRING pointers, and
001480*    the leading-space counts used to trim the edited entry.
001490 01  WS-REPORT-FIELDS.
001500     05  WS-I                       PIC S9(04) COMP VALUE ZERO.
001510     05  WS-BID-PTR                 PIC S9(04) COMP VALUE 1.
001520     05  WS-ASK-PTR                 PIC S9(04) COMP VALUE 1.
001530     05  WS-EFFECTIVE-LIMIT         PIC 9(02)  VALUE ZERO.
001540     05  WS-BID-LIVE-COUNT          PIC S9(04) COMP VALUE ZERO.
001550     05  WS-ASK-LIVE-COUNT          PIC S9(04) COMP VALUE ZERO.
001560     05  WS-SORT-SIDE               PIC X(04)  VALUE SPACES.
001570     05  WS-PRICE-LEAD-SP           PIC S9(04) COMP VALUE ZERO.
001580     05  WS-PRICE-LEN               PIC S9(04) COMP VALUE ZERO.
001590     05  WS-QTY-LEAD-SP             PIC S9(04) COMP VALUE ZERO.
001600     05  WS-QTY-LEN                 PIC S9(04) COMP VALUE ZERO.
001610     05  FILLER                     PIC X(04)  VALUE SPACES.
001620*
001630*    Run context (request/return-code) and the report line area,
001640*    each brought in from the shared order-book copybooks.
001650 01  QB-RUN-CONTEXT.
001660     COPY QBOS0C.
001670*
001680 01  QB-REPORT-LINE-AREA.
001690     COPY QBOS0R.
001700*
001710*    The working order book - full tape, live working set, and
001720*    ranked set - and a save area for the bid side's ranked rows
001730*    (the ranked book is rebuilt for the ask side right after).
001740 01  QB-WORK-BOOK.
001750     COPY QBOS0T.
001760*
001770 01  QB-BID-RESULTS.
001780     05  QB-BID-COUNT               PIC S9(04) COMP VALUE ZERO.
001790     05  QB-BID-TABLE OCCURS 99 TIMES
001800                      INDEXED BY QB-BIX.
001810         COPY QBOS0Q.
001820*
001830*****************************************************************
001840 PROCEDURE DIVISION.
001850*****************************************************************
001860*
001870 000-MAIN.
001880     MOVE 'QBOS01 STARTED' TO WS-PROGRAM-STATUS.
001890     PERFORM 950-OPEN-RUN-FILES.
001900     PERFORM 200-READ-CONTROL-CARD.
001910     PERFORM 900-LOAD-QUOTE-TABLE.
001920     PERFORM 600-RANK-BEST-BIDS.
001930     PERFORM 620-RANK-BEST-ASKS.
001940     PERFORM 660-SET-RETURN-CODE.
001950     PERFORM 800-FORMAT-REPORT.
001960     PERFORM 955-CLOSE-RUN-FILES.
001970     MOVE 'QBOS01 ENDED'   TO WS-PROGRAM-STATUS.
001980     GOBACK.
001990*
002000 200-READ-CONTROL-CARD.
002010     READ CONTROL-FILE
002020         AT END
002030             DISPLAY 'QBOS01 - NO CONTROL CARD ON QBCTLIN'
002040             MOVE 16 TO RETURN-CODE
002050             GOBACK.
002060     MOVE CONTROL-RECORD     TO WS-CTL-CHECK-TEXT.
002070     MOVE WS-CTL-CHECK-SYMBOL TO QB-REQ-SYMBOL.
002080     MOVE WS-CTL-CHECK-TS     TO QB-REQ-TIMESTAMP-RAW.
002090     MOVE CTL-RESULT-LIMIT    TO QB-RESULT-LIMIT.
002100     CALL 'QBOS02' USING QB-REQ-TIMESTAMP-RAW, QB-REQ-TIMESTAMP.
002110     MOVE QB-REQ-SYMBOL       TO QB-OUT-SYMBOL.
002120     MOVE QB-REQ-TIMESTAMP-RAW TO QB-OUT-TIME.
002130*
002140 500-FILTER-LIVE-QUOTES.
002150*    A quote is live when the symbol matches and the request
002160*    timestamp falls on or between the quote's start and end
002170*    time - both normalized to the same format/precision so the
002180*    comparison is a plain alphanumeric test, not a date routine.
002190     MOVE ZERO TO QB-LIVE-COUNT.
002200     PERFORM 510-TEST-ONE-QUOTE
002210         VARYING QB-FX FROM 1 BY 1
002220         UNTIL QB-FX GREATER THAN QB-FULL-COUNT.
002230*
002240 510-TEST-ONE-QUOTE.
002250     IF QB-SYMBOL OF QB-FULL-TABLE(QB-FX) = QB-REQ-SYMBOL
002260         AND QB-START-TS OF QB-FULL-TABLE(QB-FX) NOT GREATER THAN
002270             QB-REQ-TIMESTAMP
002280         AND QB-END-TS OF QB-FULL-TABLE(QB-FX) NOT LESS THAN
002290             QB-REQ-TIMESTAMP
002300         ADD 1 TO QB-LIVE-COUNT
002310         MOVE QB-FULL-TABLE(QB-FX) TO QB-LIVE-TABLE(QB-LIVE-COUNT).
002320*
002330 600-RANK-BEST-BIDS.
002340     PERFORM 500-FILTER-LIVE-QUOTES.
002350     MOVE QB-LIVE-COUNT TO WS-BID-LIVE-COUNT.
002360     PERFORM 650-TRUNCATE-TO-LIMIT.
002370     MOVE 'BID ' TO WS-SORT-SIDE.
002380     CALL 'QBOS03' USING WS-SORT-SIDE, QB-LIVE-BOOK,
002390                          WS-EFFECTIVE-LIMIT, QB-RANKED-BOOK.
002400*    The ranked book is about to be rebuilt for the ask side, so
002410*    the bid results are saved off here before that happens.
002420     MOVE QB-RANKED-COUNT TO QB-BID-COUNT.
002430     PERFORM 610-SAVE-ONE-BID-RESULT
002440         VARYING WS-I FROM 1 BY 1
002450         UNTIL WS-I GREATER THAN QB-BID-COUNT.
002460*
002470 610-SAVE-ONE-BID-RESULT.
002480     MOVE QB-RANKED-TABLE(WS-I) TO QB-BID-TABLE(WS-I).
002490*
002500 620-RANK-BEST-ASKS.
002510     PERFORM 500-FILTER-LIVE-QUOTES.
002520     MOVE QB-LIVE-COUNT TO WS-ASK-LIVE-COUNT.
002530     PERFORM 650-TRUNCATE-TO-LIMIT.
002540     MOVE 'ASK ' TO WS-SORT-SIDE.
002550     CALL 'QBOS03' USING WS-SORT-SIDE, QB-LIVE-BOOK,
002560                          WS-EFFECTIVE-LIMIT, QB-RANKED-BOOK.
002570*
002580 650-TRUNCATE-TO-LIMIT.
002590*    A requested limit larger than the live-quote count must be
002600*    capped at the live count, or the rank module would be asked
002610*    to return rows that were never filtered into the live set.
002620     IF QB-RESULT-LIMIT GREATER THAN QB-LIVE-COUNT
002630         MOVE QB-LIVE-COUNT TO WS-EFFECTIVE-LIMIT
002640     ELSE
002650         MOVE QB-RESULT-LIMIT TO WS-EFFECTIVE-LIMIT.
002660*
002670 660-SET-RETURN-CODE.
002680*    Neither side had a live quote at the requested instant - the
002690*    snapshot prints an empty book, and the calling step needs to
002700*    see that in the return code, not read it as a clean-data run.
002710     IF WS-BID-LIVE-COUNT = ZERO AND WS-ASK-LIVE-COUNT = ZERO
002720         SET QB-NO-LIVE-QUOTES  TO TRUE
002730     ELSE
002740         SET QB-REQUEST-SUCCESS TO TRUE.
002750     MOVE QB-RETURN-CODE TO RETURN-CODE.
002760*
002770 700-READ-QUOTE-FILE.
002780     READ QUOTES-FILE
002790         AT END MOVE 'Y' TO WS-QUOTE-FILE-EOF.
002800     IF WS-QUOTEFILE-STATUS = '00'
002810         CONTINUE
002820     ELSE IF WS-QUOTEFILE-STATUS = '10'
002830         MOVE 'Y' TO WS-QUOTE-FILE-EOF
002840     ELSE
002850         DISPLAY 'ERROR ON QUOTES FILE READ.  RC:' WS-QUOTEFILE-STATUS
002860         MOVE 'Y' TO WS-QUOTE-FILE-EOF.
002870*
002880 710-PARSE-QUOTE-RECORD.
002890     ADD 1 TO QB-FULL-COUNT.
002900     UNSTRING QUOTE-FILE-RECORD DELIMITED BY ','
002910         INTO QB-SYMBOL OF QB-FULL-TABLE(QB-FULL-COUNT),
002920              QB-MARKET-CENTER OF QB-FULL-TABLE(QB-FULL-COUNT),
002930              QB-BID-QUANTITY OF QB-FULL-TABLE(QB-FULL-COUNT),
002940              QB-ASK-QUANTITY OF QB-FULL-TABLE(QB-FULL-COUNT),
002950              WS-BID-PRICE-TEXT,
002960              WS-ASK-PRICE-TEXT,
002970              QB-START-TS-RAW OF QB-FULL-TABLE(QB-FULL-COUNT),
002980              QB-END-TS-RAW OF QB-FULL-TABLE(QB-FULL-COUNT),
002990              QB-QUOTE-CONDITIONS OF QB-FULL-TABLE(QB-FULL-COUNT),
003000              QB-SIPFEED-SEQ OF QB-FULL-TABLE(QB-FULL-COUNT),
003010              QB-SIPFEED OF QB-FULL-TABLE(QB-FULL-COUNT).
003020     PERFORM 715-CONVERT-BID-PRICE.
003030     PERFORM 716-CONVERT-ASK-PRICE.
003040     CALL 'QBOS02' USING QB-START-TS-RAW OF QB-FULL-TABLE(QB-FULL-COUNT),
003050                         QB-START-TS OF QB-FULL-TABLE(QB-FULL-COUNT).
003060     CALL 'QBOS02' USING QB-END-TS-RAW OF QB-FULL-TABLE(QB-FULL-COUNT),
003070                         QB-END-TS OF QB-FULL-TABLE(QB-FULL-COUNT).
003080*
003090 715-CONVERT-BID-PRICE.
003100*    Tape carries the price as text with the decimal point still
003110*    in it (e.g. 149.2500) - split on the point and recombine the
003120*    two halves arithmetically into the true S9(6)V9(4) field.
003130     UNSTRING WS-BID-PRICE-TEXT DELIMITED BY '.'
003140         INTO WS-PRICE-WHOLE, WS-PRICE-FRAC.
003150     COMPUTE QB-BID-PRICE OF QB-FULL-TABLE(QB-FULL-COUNT) =
003160         WS-PRICE-WHOLE + (WS-PRICE-FRAC / 10000).
003170*
003180 716-CONVERT-ASK-PRICE.
003190     UNSTRING WS-ASK-PRICE-TEXT DELIMITED BY '.'
003200         INTO WS-PRICE-WHOLE, WS-PRICE-FRAC.
003210     COMPUTE QB-ASK-PRICE OF QB-FULL-TABLE(QB-FULL-COUNT) =
003220         WS-PRICE-WHOLE + (WS-PRICE-FRAC / 10000).
003230*
003240 800-FORMAT-REPORT.
003250     PERFORM 810-BUILD-BID-LINE.
003260     PERFORM 820-BUILD-ASK-LINE.
003270     WRITE REPORT-RECORD FROM QB-RPT-HEADER.
003280     WRITE REPORT-RECORD FROM QB-RPT-BID-LINE.
003290     WRITE REPORT-RECORD FROM QB-RPT-ASK-LINE.
003300*
003310 810-BUILD-BID-LINE.
003320     MOVE 1      TO WS-BID-PTR.
003330     MOVE SPACES TO QB-BID-ENTRIES.
003340     PERFORM 812-BUILD-ONE-BID-ENTRY
003350         VARYING WS-I FROM 1 BY 1
003360         UNTIL WS-I GREATER THAN QB-BID-COUNT.
003370*
003380 812-BUILD-ONE-BID-ENTRY.
003390     MOVE QB-BID-PRICE OF QB-BID-TABLE(WS-I)    TO QB-RPT-ENTRY-PRICE.
003400     MOVE QB-BID-QUANTITY OF QB-BID-TABLE(WS-I) TO QB-RPT-ENTRY-QTY.
003410     PERFORM 830-TRIM-ENTRY.
003420     STRING QB-RPT-ENTRY-PRICE(WS-PRICE-LEAD-SP + 1 : WS-PRICE-LEN)
003430            '(' DELIMITED BY SIZE
003440            QB-RPT-ENTRY-QTY(WS-QTY-LEAD-SP + 1 : WS-QTY-LEN)
003450            '); ' DELIMITED BY SIZE
003460         INTO QB-BID-ENTRIES
003470         WITH POINTER WS-BID-PTR.
003480*
003490 820-BUILD-ASK-LINE.
003500     MOVE 1      TO WS-ASK-PTR.
003510     MOVE SPACES TO QB-ASK-ENTRIES.
003520     PERFORM 822-BUILD-ONE-ASK-ENTRY
003530         VARYING WS-I FROM 1 BY 1
003540         UNTIL WS-I GREATER THAN QB-RANKED-COUNT.
003550*
003560 822-BUILD-ONE-ASK-ENTRY.
003570     MOVE QB-ASK-PRICE OF QB-RANKED-TABLE(WS-I)    TO
003580                                         QB-RPT-ENTRY-PRICE.
003590     MOVE QB-ASK-QUANTITY OF QB-RANKED-TABLE(WS-I) TO
003600                                         QB-RPT-ENTRY-QTY.
003610     PERFORM 830-TRIM-ENTRY.
003620     STRING QB-RPT-ENTRY-PRICE(WS-PRICE-LEAD-SP + 1 : WS-PRICE-LEN)
003630            '(' DELIMITED BY SIZE
003640            QB-RPT-ENTRY-QTY(WS-QTY-LEAD-SP + 1 : WS-QTY-LEN)
003650            '); ' DELIMITED BY SIZE
003660         INTO QB-ASK-ENTRIES
003670         WITH POINTER WS-ASK-PTR.
003680*
003690 830-TRIM-ENTRY.
003700*    QB-RPT-ENTRY-PRICE and -QTY are zero-suppressed (see QBOS0R) -
003710*    this counts the leading blanks so the STRINGs above can pull
003720*    out just the significant characters, with no column padding.
003730     MOVE ZERO TO WS-PRICE-LEAD-SP, WS-QTY-LEAD-SP.
003740     INSPECT QB-RPT-ENTRY-PRICE TALLYING WS-PRICE-LEAD-SP
003750         FOR LEADING SPACE.
003760     INSPECT QB-RPT-ENTRY-QTY   TALLYING WS-QTY-LEAD-SP
003770         FOR LEADING SPACE.
003780     COMPUTE WS-PRICE-LEN = 12 - WS-PRICE-LEAD-SP.
003790     COMPUTE WS-QTY-LEN   =  9 - WS-QTY-LEAD-SP.
003800*
003810 950-OPEN-RUN-FILES.
003820     OPEN INPUT  CONTROL-FILE
003830          INPUT  QUOTES-FILE
003840          OUTPUT REPORT-FILE.
003850     IF WS-CTLFILE-STATUS NOT = '00'
003860         DISPLAY 'ERROR OPENING CONTROL FILE. RC:' WS-CTLFILE-STATUS
003870         MOVE 16 TO RETURN-CODE
003880         GOBACK.
003890     IF WS-QUOTEFILE-STATUS NOT = '00'
003900         DISPLAY 'ERROR OPENING QUOTES FILE. RC:' WS-QUOTEFILE-STATUS
003910         MOVE 16 TO RETURN-CODE
003920         GOBACK.
003930     IF WS-REPORT-STATUS NOT = '00'
003940         DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-REPORT-STATUS
003950         MOVE 16 TO RETURN-CODE
003960         GOBACK.
003970*
003980 900-LOAD-QUOTE-TABLE.
003990*    First record on the tape is the CSV header row - read and
004000*    thrown away, then every data row is loaded in file order.
004010     MOVE ZERO TO QB-FULL-COUNT.
004020     PERFORM 700-READ-QUOTE-FILE.
004030     PERFORM 910-LOAD-ONE-QUOTE THROUGH 910-EXIT
004040         UNTIL WS-QUOTE-FILE-EOF = 'Y'.
004050*
004060 910-LOAD-ONE-QUOTE.
004070     PERFORM 700-READ-QUOTE-FILE.
004080     IF WS-QUOTE-FILE-EOF = 'Y'
004090         GO TO 910-EXIT.
004100     PERFORM 710-PARSE-QUOTE-RECORD.
004110 910-EXIT.
004120     EXIT.
004130*
004140 955-CLOSE-RUN-FILES.
004150     CLOSE CONTROL-FILE.
004160     CLOSE QUOTES-FILE.
004170     CLOSE REPORT-FILE.
004180*
004190*  END OF PROGRAM QBOS01
