000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     QBOS03.
000130 AUTHOR.         R. DELACRUZ.
000140 INSTALLATION.   MERIDIAN SECURITIES SVCS - DATA OPS.
000150 DATE-WRITTEN.   MARCH 1987.
000160 DATE-COMPILED.
000170 SECURITY.       NONE.
000180*
000190*****************************************************************
000200*                                                               *
000210* MODULE NAME = QBOS03                                         *
000220*                                                               *
000230* DESCRIPTIVE NAME = Order Book Services - Best Bid/Ask Ranker *
000240*                                                               *
000250*-----------------------------------------------------------------
000260*                                                                *
000270* FUNCTION =                                                     *
000280*      Ranks the live-quote working set passed in QB-LIVE-TABLE  *
000290*      and returns the top QB-RESULT-LIMIT rows in QB-RANKED-TABLE*
000300*      On the bid side the highest price wins; on the ask side    *
000310*      the lowest price wins; ties keep the tape's original order *
000320*      (a stable sort - no SORT verb is used, the book has never   *
000330*      sorted in-storage tables any other way than by hand).       *
000340*      This subroutine never touches the price value itself - it   *
000350*      only compares it.  QB-BID-PRICE/QB-ASK-PRICE are carried      *
000360*      through unchanged at the tape's native 4-decimal precision.   *
000370*                                                                    *
000380*  ENTRY POINT = QBOS03                                             *
000390*                                                                    *
000400*  LINKAGE :                                                        *
000410*       PARAMETER 1 - QB-SORT-SIDE    (passed, not changed)         *
000420*       PARAMETER 2 - QB-LIVE-COUNT / QB-LIVE-TABLE  (QBOS0T)       *
000430*       PARAMETER 3 - QB-RESULT-LIMIT (passed, not changed)         *
000440*       PARAMETER 4 - QB-RANKED-COUNT / QB-RANKED-TABLE (QBOS0T)    *
000450*                                                                     *
000460*---------------------------------------------------------------------
000470*                                                                     *
000480* CHANGE ACTIVITY :                                                  *
000490*      $SEG(QBOS03),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                *
000500*                                                                      *
000510*   DATE    INIT  CR-NO   REMARKS                                      *
000520*   870304  RDC   CR-0042 : INITIAL VERSION - INSERTION SORT BY PRICE  *
000530*   881130  RDC   CR-0129 : SWITCHED FROM BUBBLE SORT TO INSERTION     *
000540*                           SORT - FULL TAPE NOW RUNS TO 2000 ROWS     *
000550*   030815  JO    CR-1560 : RANKED ROWS NOW CAPPED AT QB-RESULT-LIMIT  *
000560*   030815  JO    CR-1561 : WS-CALL-COUNT PULLED OUT TO A 77-LEVEL     *
000570*                           ITEM - IT IS A STANDALONE TRACE COUNTER,   *
000580*                           NOT PART OF ANY RECORD, SO IT NO LONGER    *
000590*                           BELONGS INSIDE THE WS-FIELDS GROUP         *
000600*                                                                        *
000610**************************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     CLASS QB-NUMERIC-CLASS IS '0' THRU '9'
000660     UPSI-0 ON  STATUS IS QB-TRACE-SW-ON
000670            OFF STATUS IS QB-TRACE-SW-OFF.
000680*
000690 DATA DIVISION.
000700 WORKING-STORAGE SECTION.
000710*
000720 01  WS-FIELDS.
000730     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
000740     05  FILLER                     PIC X(04)  VALUE SPACES.
000750*
000760*    Standalone run-end trace counter - not part of any record, so it
000770*    is carried at the 77 level rather than folded into WS-FIELDS.
000780 77  WS-CALL-COUNT                  PIC S9(7)  COMP-3 VALUE +0.
000790 77  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
000800                                    PIC X(04).
000810*
000820*    Working subscripts and switches for the insertion sort -
000830*    all kept binary, the book never uses DISPLAY for a subscript.
000840 01  WS-SORT-FIELDS.
000850     05  WS-I                       PIC S9(04) COMP VALUE ZERO.
000860     05  WS-J                       PIC S9(04) COMP VALUE ZERO.
000870     05  WS-KEEP-COUNT              PIC S9(04) COMP VALUE ZERO.
000880     05  WS-SHOULD-SWAP-SW          PIC X(01)  VALUE 'N'.
000890         88  WS-SHOULD-SWAP         VALUE 'Y'.
000900         88  WS-SHOULD-NOT-SWAP     VALUE 'N'.
000910*
000920*    One spare QBOS0Q entry, used as the insertion-sort hold area
000930*    when a row is shifted down to make room for the row being
000940*    placed.  REDEFINES carries an all-X view for the block MOVE.
000950 01  WS-HOLD-ENTRY.
000960     COPY QBOS0Q.
000970 01  WS-HOLD-ENTRY-X REDEFINES WS-HOLD-ENTRY PIC X(165).
000980*
000990*****************************************************************
001000 LINKAGE SECTION.
001010*
001020 01  QB-SORT-SIDE                   PIC X(04).
001030     88  QB-SORT-SIDE-BID           VALUE 'BID '.
001040     88  QB-SORT-SIDE-ASK           VALUE 'ASK '.
001050*
001060 01  LK-LIVE-BOOK.
001070     05  QB-LIVE-COUNT              PIC S9(04) COMP.
001080     05  QB-LIVE-TABLE OCCURS 2000 TIMES
001090                        INDEXED BY QB-LX.
001100         COPY QBOS0Q.
001110*
001120 01  QB-RESULT-LIMIT                PIC 9(02).
001130*
001140 01  LK-RANKED-BOOK.
001150     05  QB-RANKED-COUNT            PIC S9(04) COMP.
001160     05  QB-RANKED-TABLE OCCURS 99 TIMES
001170                         INDEXED BY QB-RX.
001180         COPY QBOS0Q.
001190*
001200*****************************************************************
001210 PROCEDURE DIVISION USING QB-SORT-SIDE, LK-LIVE-BOOK,
001220                          QB-RESULT-LIMIT, LK-RANKED-BOOK.
001230*
001240 000-MAIN.
001250     MOVE 'QBOS03 STARTED'    TO WS-PROGRAM-STATUS.
001260     ADD +1 TO WS-CALL-COUNT.
001270     MOVE ZERO                TO QB-RANKED-COUNT.
001280     IF QB-LIVE-COUNT GREATER THAN ZERO
001290         PERFORM 100-RANK-LIVE-QUOTES
001300         PERFORM 150-KEEP-TOP-N.
001310     MOVE 'QBOS03 ENDED'      TO WS-PROGRAM-STATUS.
001320     GOBACK.
001330*
001340 100-RANK-LIVE-QUOTES.
001350*    Classic insertion sort over QB-LIVE-TABLE(1:QB-LIVE-COUNT).
001360*    WS-J never crosses below an already-sorted entry that ranks
001370*    ahead of the one being placed, so equal prices are left in
001380*    their original tape order - the stability the spec calls for.
001390     PERFORM 110-INSERT-ONE-ENTRY
001400         VARYING WS-I FROM 2 BY 1
001410         UNTIL WS-I GREATER THAN QB-LIVE-COUNT.
001420*
001430 110-INSERT-ONE-ENTRY.
001440     MOVE QB-LIVE-TABLE(WS-I) TO WS-HOLD-ENTRY.
001450     MOVE WS-I TO WS-J.
001460 120-SHIFT-LOOP.
001470     IF WS-J LESS THAN 2
001480         GO TO 120-SHIFT-EXIT.
001490     PERFORM 200-OUT-OF-ORDER-TEST.
001500     IF WS-SHOULD-NOT-SWAP
001510         GO TO 120-SHIFT-EXIT.
001520     MOVE QB-LIVE-TABLE(WS-J - 1) TO QB-LIVE-TABLE(WS-J).
001530     SUBTRACT 1 FROM WS-J.
001540     GO TO 120-SHIFT-LOOP.
001550 120-SHIFT-EXIT.
001560     MOVE WS-HOLD-ENTRY TO QB-LIVE-TABLE(WS-J).
001570*
001580 200-OUT-OF-ORDER-TEST.
001590*    Bid side wants highest price first, ask side wants lowest
001600*    price first - QB-SORT-SIDE is the only thing that changes.
001610     SET WS-SHOULD-NOT-SWAP TO TRUE.
001620     IF QB-SORT-SIDE-BID
001630         IF QB-BID-PRICE OF QB-LIVE-TABLE(WS-J - 1)
001640                   LESS THAN QB-BID-PRICE OF WS-HOLD-ENTRY
001650             SET WS-SHOULD-SWAP TO TRUE.
001660     IF QB-SORT-SIDE-ASK
001670         IF QB-ASK-PRICE OF QB-LIVE-TABLE(WS-J - 1)
001680                GREATER THAN QB-ASK-PRICE OF WS-HOLD-ENTRY
001690             SET WS-SHOULD-SWAP TO TRUE.
001700*
001710 150-KEEP-TOP-N.
001720     MOVE ZERO TO WS-KEEP-COUNT.
001730     PERFORM 160-COPY-ONE-RANKED
001740         VARYING WS-I FROM 1 BY 1
001750         UNTIL WS-I GREATER THAN QB-LIVE-COUNT
001760            OR WS-KEEP-COUNT NOT LESS THAN QB-RESULT-LIMIT
001770            OR WS-KEEP-COUNT NOT LESS THAN 99.
001780     MOVE WS-KEEP-COUNT TO QB-RANKED-COUNT.
001790*
001800 160-COPY-ONE-RANKED.
001810     ADD 1 TO WS-KEEP-COUNT.
001820     MOVE QB-LIVE-TABLE(WS-I) TO QB-RANKED-TABLE(WS-KEEP-COUNT).
001830*
001840*  END OF PROGRAM QBOS03
