000100*****************************************************************
000110*                                                               *
000120* CONTROL BLOCK NAME = QBOS0T                                  *
000130*                                                               *
000140* DESCRIPTIVE NAME = Order Book Services - In-Memory Order Book*
000150*                     (full tape, live working set, ranked set)*
000160*                                                               *
000170*-----------------------------------------------------------------
000180*                                                                *
000190* FUNCTION =                                                     *
000200*      This copybook is the working "order book" carried by the *
000210*      snapshot report while it runs: the full quote tape as    *
000220*      loaded from QUOTES-FILE, the live-quote working set built *
000230*      by the filter step, and the ranked top-N set built by the *
000240*      rank step.  QBOS01 builds one copy per run - the full book *
000250*      is loaded once, the live book is refiltered once per side, *
000260*      and the ranked book is built for the bid side first (saved *
000270*      off to QB-BID-RESULTS before the ask side reuses the same  *
000280*      ranked book).                                              *
000290*                                                                  *
000300*--------------------------------------------------------------------
000310*                                                                    *
000320* CHANGE ACTIVITY :                                                  *
000330*      $SEG(QBOS0T),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                *
000340*                                                                      *
000350*   DATE    INIT  CR-NO   REMARKS                                      *
000360*   870304  RDC   CR-0042 : INITIAL VERSION - ORDER BOOK WORKING SET   *
000370*   881130  RDC   CR-0129 : RAISED FULL-TABLE SIZE 500 TO 2000 ENTRIES *
000380*   030815  JO    CR-1560 : RANKED-TABLE CAPPED AT RESULT-LIMIT MAX 99 *
000390*                                                                        *
000400*************************************************************************
000410*    Each book is wrapped as its own group (count plus table) so
000420*    it can be passed to QBOS03 as a single CALL...USING parameter
000430*    matching the group QBOS03 declares in its LINKAGE SECTION.
000440    05  QB-FULL-BOOK.
000450        07  QB-FULL-COUNT              PIC S9(04) COMP VALUE ZERO.
000460        07  QB-FULL-TABLE OCCURS 2000 TIMES
000470                           INDEXED BY QB-FX.
000480            COPY QBOS0Q.
000490    05  QB-LIVE-BOOK.
000500        07  QB-LIVE-COUNT              PIC S9(04) COMP VALUE ZERO.
000510        07  QB-LIVE-TABLE OCCURS 2000 TIMES
000520                           INDEXED BY QB-LX.
000530            COPY QBOS0Q.
000540    05  QB-RANKED-BOOK.
000550        07  QB-RANKED-COUNT            PIC S9(04) COMP VALUE ZERO.
000560        07  QB-RANKED-TABLE OCCURS 99 TIMES
000570                           INDEXED BY QB-RX.
000580            COPY QBOS0Q.
000590    05  FILLER                         PIC X(04).
