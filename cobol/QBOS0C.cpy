000100*****************************************************************
000110*                                                               *
000120* CONTROL BLOCK NAME = QBOS0C                                  *
000130*                                                               *
000140* DESCRIPTIVE NAME = Order Book Services - Run Parameters      *
000150*                     (point-in-time request / run context)    *
000160*                                                               *
000170*-----------------------------------------------------------------
000180*                                                                *
000190* FUNCTION =                                                     *
000200*      Carries the one run's request: which symbol, which point *
000210*      in time, and how many top bid/ask rows to print.  Read    *
000220*      once from the control card (CONTROL-FILE) at the start of *
000230*      QBOS01 and never changed again for the life of the run.   *
000240*                                                                  *
000250*--------------------------------------------------------------------
000260*                                                                    *
000270* CHANGE ACTIVITY :                                                  *
000280*      $SEG(QBOS0C),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                *
000290*                                                                      *
000300*   DATE    INIT  CR-NO   REMARKS                                      *
000310*   870304  RDC   CR-0042 : INITIAL VERSION - RUN CONTEXT              *
000320*   030815  JO    CR-1560 : ADDED QB-RETURN-CODE / 88-LEVEL FOR CALLER *
000330*                                                                        *
000340*************************************************************************
000350* REQUEST
000360    10  QB-REQ-SYMBOL                  PIC X(08).
000370    10  QB-REQ-TIMESTAMP-RAW           PIC X(24).
000380    10  QB-REQ-TIMESTAMP               PIC X(23).
000390    10  QB-RESULT-LIMIT                PIC 9(02).
000400* OUTPUT
000410    10  QB-RETURN-CODE                 PIC 9(04).
000420        88  QB-REQUEST-SUCCESS         VALUE 0.
000430        88  QB-NO-LIVE-QUOTES          VALUE 4.
000440    10  QB-RETURN-CODE-RDF REDEFINES QB-RETURN-CODE
000450                                       PIC X(04).
000460    10  FILLER                         PIC X(06).
