000100*****************************************************************
000110*                                                               *
000120* CONTROL BLOCK NAME = QBOS0R                                  *
000130*                                                               *
000140* DESCRIPTIVE NAME = Order Book Services - Snapshot Report Line*
000150*                     (header + best-bid line + best-ask line)  *
000160*                                                               *
000170*-----------------------------------------------------------------
000180*                                                                *
000190* FUNCTION =                                                     *
000200*      Defines the three printed lines of the point-in-time NBBO *
000210*      snapshot: the symbol/timestamp header, the ranked best    *
000220*      bid entries, and the ranked best ask entries.  Built once  *
000230*      per run - no page breaks, no control-break totals.        *
000240*                                                                   *
000250*--------------------------------------------------------------------
000260*                                                                    *
000270* CHANGE ACTIVITY :                                                  *
000280*      $SEG(QBOS0R),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):                *
000290*                                                                      *
000300*   DATE    INIT  CR-NO   REMARKS                                      *
000310*   870304  RDC   CR-0042 : INITIAL VERSION - REPORT LINE LAYOUT       *
000320*   930719  LP    CR-0713 : WIDENED BID/ASK LINES TO 200 BYTES         *
000330*   030815  JO    CR-1560 : ADDED QB-RPT-ENTRY, ZERO-SUPPRESSED ON     *
000340*                           PRICE AND QTY, SO THE BUILD PARAGRAPHS     *
000350*                           CAN TRIM A COMPACT PRICE(QTY); ENTRY       *
000360*                                                                        *
000370*************************************************************************
000380    05  QB-RPT-HEADER.
000390        10  FILLER                     PIC X(01) VALUE '$'.
000400        10  QB-OUT-SYMBOL              PIC X(08).
000410        10  FILLER                     PIC X(02) VALUE ' ('.
000420        10  QB-OUT-TIME                PIC X(24).
000430        10  FILLER                     PIC X(01) VALUE ')'.
000440        10  FILLER                     PIC X(44) VALUE SPACES.
000450    05  QB-RPT-BID-LINE.
000460        10  FILLER                     PIC X(11) VALUE 'Best Bids: '.
000470        10  QB-BID-ENTRIES              PIC X(189).
000480    05  QB-RPT-ASK-LINE.
000490        10  FILLER                     PIC X(11) VALUE 'Best Asks: '.
000500        10  QB-ASK-ENTRIES              PIC X(189).
000510*    Both numeric-edited fields below are zero-suppressed so the
000520*    report paragraphs can trim the leading blanks off and build a
000530*    compact "price(qty); " entry with no embedded column padding.
000540    05  QB-RPT-ENTRY.
000550        10  QB-RPT-ENTRY-PRICE          PIC -(06)9.9(04).
000560        10  FILLER                      PIC X(01) VALUE '('.
000570        10  QB-RPT-ENTRY-QTY            PIC ZZZZZZZZ9.
000580        10  FILLER                      PIC X(02) VALUE '); '.
