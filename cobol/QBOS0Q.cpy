000100*****************************************************************
000110*                                                               *
000120* CONTROL BLOCK NAME = QBOS0Q                                  *
000130*                                                               *
000140* DESCRIPTIVE NAME = Order Book Services - Quote Record Layout *
000150*                     (one NBBO quote event, one market center)*
000160*                                                               *
000170*---------------------------------------------------------------
000180*                                                               *
000190* FUNCTION =                                                    *
000200*      This copybook is shared by the order book load, filter, *
000210*      and rank modules.  It describes one row of the quote    *
000220*      tape: the bid/ask side for one market center over one   *
000230*      validity window for one symbol.  Carried as a fragment  *
000240*      (no 01-level) so it can be nested either as a single    *
000250*      work record or as one entry of an OCCURS table.         *
000260*                                                                *
000270*-----------------------------------------------------------------
000280*                                                                *
000290* CHANGE ACTIVITY :                                              *
000300*      $SEG(QBOS0Q),COMP(ORDBOOK),PROD(NBBO SNAPSHOT):           *
000310*                                                                 *
000320*   DATE    INIT  CR-NO   REMARKS                                *
000330*   870304  RDC   CR-0042 : INITIAL VERSION - QUOTE LAYOUT       *
000340*   930719  LP    CR-0713 : ADDED SIPFEED / SIPFEED-SEQ FIELDS   *
000350*   990108  JO    CR-1198 : Y2K - START/END-TS NOW 4-DIGIT YEAR  *
000360*   030815  JO    CR-1560 : NO LOGIC CHANGE - COMMENT CLEANUP    *
000370*                                                                 *
000380*******************************************************************
000390*    Quote identification
000400    10  QB-SYMBOL                     PIC X(08).
000410    10  QB-MARKET-CENTER              PIC X(04).
000420*    Quote sizes - whole shares, carried as binary counters
000430    10  QB-BID-QUANTITY               PIC 9(09)    COMP.
000440    10  QB-ASK-QUANTITY               PIC 9(09)    COMP.
000450*    Quote prices - 4 decimal places, zoned, never repacked
000460    10  QB-BID-PRICE                  PIC S9(06)V9(04).
000470    10  QB-ASK-PRICE                  PIC S9(06)V9(04).
000480*    Validity window - raw tape value, ISO-8601 with millis
000490    10  QB-START-TS-RAW               PIC X(24).
000500*    Validity window - normalized by QBOS02 (T/Z stripped)
000510    10  QB-START-TS                   PIC X(23).
000520    10  QB-START-TS-R REDEFINES QB-START-TS.
000530        15  QB-START-TS-YR             PIC 9(04).
000540        15  FILLER                     PIC X(01).
000550        15  QB-START-TS-MO             PIC 9(02).
000560        15  FILLER                     PIC X(01).
000570        15  QB-START-TS-DA             PIC 9(02).
000580        15  FILLER                     PIC X(01).
000590        15  QB-START-TS-HH             PIC 9(02).
000600        15  FILLER                     PIC X(01).
000610        15  QB-START-TS-MI             PIC 9(02).
000620        15  FILLER                     PIC X(01).
000630        15  QB-START-TS-SS             PIC 9(02).
000640        15  FILLER                     PIC X(01).
000650        15  QB-START-TS-MS             PIC 9(03).
000660    10  QB-END-TS-RAW                  PIC X(24).
000670    10  QB-END-TS                      PIC X(23).
000680    10  QB-END-TS-R REDEFINES QB-END-TS.
000690        15  QB-END-TS-YR                PIC 9(04).
000700        15  FILLER                      PIC X(01).
000710        15  QB-END-TS-MO                PIC 9(02).
000720        15  FILLER                      PIC X(01).
000730        15  QB-END-TS-DA                PIC 9(02).
000740        15  FILLER                      PIC X(01).
000750        15  QB-END-TS-HH                PIC 9(02).
000760        15  FILLER                      PIC X(01).
000770        15  QB-END-TS-MI                PIC 9(02).
000780        15  FILLER                      PIC X(01).
000790        15  QB-END-TS-SS                PIC 9(02).
000800        15  FILLER                      PIC X(01).
000810        15  QB-END-TS-MS                 PIC 9(03).
000820*    Market-data condition / sequencing fields - opaque text
000830    10  QB-QUOTE-CONDITIONS            PIC X(10).
000840    10  QB-SIPFEED-SEQ                 PIC X(12).
000850    10  QB-SIPFEED                     PIC X(04).
000860    10  FILLER                         PIC X(05).
